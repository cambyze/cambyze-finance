000010*CA3WRK  -  WORKING STORAGE FOR THE RATE ENGINE - CALC1003 FAMILY         
000020*----------------------------------------------------------------         
000030*  FILE STATUS SWITCHES                                                   
000040*----------------------------------------------------------------         
000050 01  WK-FILE-SWITCHES.                                                    
000060     05  WK-CF-INPUT-EOF-SW          PIC X(01) VALUE 'N'.                 
000070         88  WK-CF-INPUT-EOF              VALUE 'Y'.                      
000080     05  WK-CF-INPUT-STATUS          PIC X(02) VALUE SPACES.              
000090     05  WK-RR-OUTPUT-STATUS         PIC X(02) VALUE SPACES.              
000100     05  FILLER                      PIC X(20) VALUE SPACES.              
000110*----------------------------------------------------------------         
000120*  END-OF-JOB CONTROL COUNTS (NO CONTROL TOTALS ARE KEPT ACROSS           
000130*  CASH FLOWS - SEE SPEC NOTE AT Z0000-CLOSE-FILES).  RECORD              
000140*  COUNTS ARE BINARY PER SHOP STANDARD.  EACH COUNTER STANDS ALONE        
000150*  (77-LEVEL), NOT GROUPED, PER SHOP CONVENTION FOR SIMPLE COUNTS.        
000160*----------------------------------------------------------------         
000170 77  WK-HEADER-COUNT                 PIC S9(07) COMP VALUE ZERO.          
000180 77  WK-ENTRY-READ-COUNT             PIC S9(07) COMP VALUE ZERO.          
000190 77  WK-RESULT-COUNT                 PIC S9(07) COMP VALUE ZERO.          
000200 77  WK-ERROR-COUNT                  PIC S9(07) COMP VALUE ZERO.          
000210*----------------------------------------------------------------         
000220*  ITERATION COUNTER AND MONTH-COUNT WORK FIELD - ALSO 77-LEVEL,          
000230*  ALSO BINARY PER SHOP STD.                                              
000240*----------------------------------------------------------------         
000250 77  WK-ITER-COUNT                   PIC S9(04) COMP VALUE ZERO.          
000260 77  WK-MONTHS-TOTAL                 PIC S9(05) COMP VALUE ZERO.          
000270*----------------------------------------------------------------         
000280*  TABLE SUBSCRIPT - BINARY PER SHOP STD                                  
000290*----------------------------------------------------------------         
000300 01  WK-SUBSCRIPTS.                                                       
000310     05  WK-ENTRY-SUB                PIC S9(04) COMP VALUE ZERO.          
000320     05  FILLER                      PIC X(08) VALUE SPACES.              
000330*----------------------------------------------------------------         
000340*  CURRENT CASH FLOW HEADER, MOVED OFF THE INPUT RECORD SO THE            
000350*  RECORD AREA IS FREE TO BE REUSED FOR THE ENTRY READS THAT              
000360*  FOLLOW IT.                                                             
000370*----------------------------------------------------------------         
000380 01  WK-CASH-FLOW-HEADER.                                                 
000390     05  WK-CF-ID                    PIC X(10).                           
000400     05  WK-DAY-COUNT-FLAG           PIC X(01).                           
000410     05  WK-ENTRY-COUNT              PIC S9(04) COMP.                     
000420     05  WK-START-DATE               PIC 9(08).                           
000430     05  FILLER                      PIC X(10) VALUE SPACES.              
000440*----------------------------------------------------------------         
000450*  CASH FLOW ENTRY TABLE - LOADED BY D1000-LOAD-CASH-FLOW-ENTRIES,        
000460*  CONSUMED BY THE NPV SUM/DERIVATIVE PARAGRAPHS.  500 ENTRIES IS         
000470*  WELL BEYOND ANY CONTRACT THIS SHOP SERVICES; A HEADER CLAIMING         
000480*  MORE IS TREATED AS A LOAD FAILURE (STATUS 2), NOT TRUNCATED.           
000490*----------------------------------------------------------------         
000500 01  WK-CASH-FLOW-TABLE.                                                  
000510     05  WK-CASH-FLOW-ENTRY OCCURS 500 TIMES                              
000520             INDEXED BY WK-ENTRY-IDX.                                     
000530         10  WK-ENTRY-DATE               PIC 9(08).                       
000540         10  WK-ENTRY-AMOUNT             PIC S9(09)V9(02) COMP-3.         
000550         10  WK-ENTRY-DAYS-FROM-START    PIC S9(09) COMP.                 
000560         10  WK-ENTRY-MONTHS-FROM-START  PIC S9(05) COMP.                 
000570         10  FILLER                      PIC X(04).                       
000580*----------------------------------------------------------------         
000590*  DATE-ARITHMETIC WORK AREAS.  BROKEN DOWN INTO CCYY/MM/DD SO            
000600*  D8000-CALC-MONTHS-BETWEEN CAN TEST DAY-OF-MONTH ALIGNMENT THE          
000610*  WAY THE ORIGINAL CHRONOUNIT.MONTHS LOGIC DOES.                         
000620*----------------------------------------------------------------         
000630 01  WK-DATE-BREAKDOWN-1.                                                 
000640     05  WK-DATE1                    PIC 9(08).                           
000650     05  FILLER                      PIC X(02) VALUE SPACES.              
000660 01  WK-DATE1-PARTS REDEFINES WK-DATE-BREAKDOWN-1.                        
000670     05  WK-DATE1-CCYY               PIC 9(04).                           
000680     05  WK-DATE1-MM                 PIC 9(02).                           
000690     05  WK-DATE1-DD                 PIC 9(02).                           
000700     05  FILLER                      PIC X(02).                           
000710*                                                                         
000720 01  WK-DATE-BREAKDOWN-2.                                                 
000730     05  WK-DATE2                    PIC 9(08).                           
000740     05  FILLER                      PIC X(02) VALUE SPACES.              
000750 01  WK-DATE2-PARTS REDEFINES WK-DATE-BREAKDOWN-2.                        
000760     05  WK-DATE2-CCYY               PIC 9(04).                           
000770     05  WK-DATE2-MM                 PIC 9(02).                           
000780     05  WK-DATE2-DD                 PIC 9(02).                           
000790     05  FILLER                      PIC X(02).                           
000800*----------------------------------------------------------------         
000810*  NEWTON-RAPHSON WORK AREA.  THESE CARRY 18 DECIMAL DIGITS OF            
000820*  FRACTION (PLUS 5 OR 9 WHOLE DIGITS) TO HOLD THE 20-DIGIT               
000830*  INTERNAL PRECISION THE RATE-FINDING ALGORITHM CALLS FOR.               
000840*  PACKED PER THE CDCUSINV HOUSE HABIT FOR MONEY/RATE ACCUMS.             
000850*----------------------------------------------------------------         
000860 01  WK-NEWTON-WORK-AREA.                                                 
000870     05  WK-TRIAL-RATE               PIC S9(05)V9(18) COMP-3.             
000880     05  WK-NEXT-TRIAL-RATE          PIC S9(05)V9(18) COMP-3.             
000890     05  WK-NPV-SUM                  PIC S9(09)V9(18) COMP-3.             
000900     05  WK-ABS-NPV-SUM              PIC S9(09)V9(18) COMP-3.             
000910     05  WK-NPV-DERIV                PIC S9(09)V9(18) COMP-3.             
000920     05  WK-NEWTON-STEP              PIC S9(09)V9(18) COMP-3.             
000930     05  WK-DISCOUNT-AMOUNT          PIC S9(09)V9(18) COMP-3.             
000940     05  WK-DERIV-TERM               PIC S9(09)V9(18) COMP-3.             
000950     05  WK-EXPONENT                 PIC S9(05)V9(18) COMP-3.             
000960     05  WK-BASE-1-PLUS-X            PIC S9(05)V9(18) COMP-3.             
000970     05  WK-LOG-BASE                 PIC S9(05)V9(18) COMP-3.             
000980     05  WK-POWER-RESULT             PIC S9(05)V9(18) COMP-3.             
000990     05  WK-RATE-PCT                 PIC S9(05)V9(06) COMP-3.             
001000     05  FILLER                      PIC X(08) VALUE SPACES.              
001010*                                                                         
001020 01  WK-RATE-LIMITS.                                                      
001030     05  WK-RATE-MAGNITUDE-MAX       PIC S9(05)V9(18) COMP-3              
001040             VALUE 99999.999999999999999999.                              
001050     05  FILLER                      PIC X(08) VALUE SPACES.              
001060*  THE SPEC'S 10**200 DIVERGENCE GUARD CANNOT BE HELD IN ANY              
001070*  COBOL NUMERIC FIELD; D2000-FIND-EFFECTIVE-RATE SUBSTITUTES             
001080*  "TRIAL RATE EXCEEDS WHAT WK-TRIAL-RATE CAN HOLD" FOR IT.               
001090*----------------------------------------------------------------         
001100*  NEWTON METHOD / BUSINESS SWITCHES                                      
001110*----------------------------------------------------------------         
001120 01  WK-SWITCHES.                                                         
001130     05  WK-ROOT-FOUND-SW            PIC X(01) VALUE 'N'.                 
001140         88  WK-ROOT-FOUND                VALUE 'Y'.                      
001150     05  WK-ROOT-FAILED-SW           PIC X(01) VALUE 'N'.                 
001160         88  WK-ROOT-FAILED                VALUE 'Y'.                     
001170     05  WK-VALID-DAY-COUNT-SW       PIC X(01) VALUE 'Y'.                 
001180         88  WK-VALID-DAY-COUNT            VALUE 'Y'.                     
001190     05  FILLER                      PIC X(12) VALUE SPACES.              
001200*----------------------------------------------------------------         
001210*  DISPLAY / EDIT FIELDS FOR SYSOUT DIAGNOSTICS ONLY                      
001220*----------------------------------------------------------------         
001230 01  WK-DISPLAY-FIELDS.                                                   
001240     05  WK-RATE-EDIT                PIC Z(04)9.999999-.                  
001250     05  WK-COUNT-EDIT               PIC Z(06)9.                          
001260     05  FILLER                      PIC X(10) VALUE SPACES.              
001270*----------------------------------------------------------------         
001280*  I/O ERROR REPORTING (SAME SHAPE AS CBLVSMC1'S ERROR PARAGRAPH)         
001290*----------------------------------------------------------------         
001300 01  WK-MISC-WORK.                                                        
001310     05  WK-ERR-MSG                  PIC X(40) VALUE SPACES.              
001320     05  WK-ERR-STATUS               PIC X(02) VALUE SPACES.              
001330     05  WK-ERR-PROC                 PIC X(20) VALUE SPACES.              
001340     05  FILLER                      PIC X(10) VALUE SPACES.              
001350*----------------------------------------------------------------         
001360*  JOB-START BANNER DATE/TIME (SHOP STANDARD GROUP)                       
001370*----------------------------------------------------------------         
001380 01  SYSTEM-DATE-AND-TIME.                                                
001390     05  CURRENT-DATE.                                                    
001400         10  CURRENT-YEAR            PIC 9(02).                           
001410         10  CURRENT-MONTH           PIC 9(02).                           
001420         10  CURRENT-DAY             PIC 9(02).                           
001430     05  CURRENT-TIME.                                                    
001440         10  CURRENT-HOUR            PIC 9(02).                           
001450         10  CURRENT-MINUTE          PIC 9(02).                           
001460         10  CURRENT-SECOND          PIC 9(02).                           
001470         10  CURRENT-HNDSEC          PIC 9(02).                           
001480     05  FILLER                      PIC X(06) VALUE SPACES.              
