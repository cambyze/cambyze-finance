000010*CA3RES  -  RATE RESULT OUTPUT RECORD LAYOUT - CALC1003 FAMILY            
000020*----------------------------------------------------------------         
000030*  ONE OUTPUT RECORD PER CASH FLOW HEADER READ FROM THE INPUT             
000040*  FILE, WRITTEN IN THE SAME ORDER THE HEADERS WERE READ.                 
000050*----------------------------------------------------------------         
000060 01  RR-OUTPUT-RECORD.                                                    
000070     05  RR-ID                       PIC X(10).                           
000080     05  RR-DAY-COUNT-FLAG           PIC X(01).                           
000090     05  RR-RATE                     PIC S9(05)V9(06) COMP-3.             
000100     05  RR-STATUS                   PIC X(01).                           
000110         88  RR-RATE-FOUND                VALUE '0'.                      
000120         88  RR-EMPTY-CASH-FLOW            VALUE '1'.                     
000130         88  RR-NO-ROOT-FOUND              VALUE '2'.                     
000140     05  FILLER                      PIC X(62).                           
