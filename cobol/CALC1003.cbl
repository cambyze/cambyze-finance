000010*****************************************************************         
000020*  PROGRAM: CALC1003                                                      
000030*  PURPOSE: BATCH EFFECTIVE ANNUAL RATE (APR/YTM/IRR) ENGINE.             
000040*           READS ONE CASH FLOW (HEADER + DATED ENTRIES) AT A             
000050*           TIME AND WRITES THE DISCOUNT RATE THAT ZEROES ITS             
000060*           NET PRESENT VALUE, USING NEWTON'S METHOD.                     
000070*  AUTHOR:  SANDEEP PRAJAPATI                                             
000080*  TECTONICS: COBC                                                        
000090*****************************************************************         
000100*  CHANGE LOG                                                             
000110*----------------------------------------------------------------         
000120*  DATE-WRITTEN  1991-03-11                                               
000130*----------------------------------------------------------------         
000140*  910311 SRP  ORIGINAL CALC1003 - ACTUAL/365 ONLY, FIXED RATE            
000150*  910311 SRP  GUESS OF 10 PCT, 50 ITERATION CAP                    CR0411
000160*  910918 SRP  ADDED 30/360 DAY COUNT FLAG PER LOAN SVC REQUEST     CR0488
000170*  911002 SRP  CORRECTED DERIVATIVE TERM SIGN - PRODUCED NEGATIVE   CR0502
000180*  911002 SRP  RATES ON BALLOON CONTRACTS                           CR0502
000190*  920614 SRP  RAISED ITERATION CAP 50 TO 500, ADDED NON-CONV FLAG  CR0777
000200*  930227 KLH  EMPTY CASH FLOW NOW FORCES RATE ZERO, NOT ABEND      CR0933
000210*  940809 KLH  MOVED DAY/MONTH COUNT TO OWN PARAGRAPHS FOR REUSE    CR1104
000220*  950112 KLH  PACKED CFE-AMOUNT - INPUT WAS ZONED, RAN OUT OF      CR1190
000230*  950112 KLH  ROOM ON LARGE BALLOON PAYOFFS                        CR1190
000240*  960503 TWJ  NEWTON STEP NOW ROUNDED TO 20 DIGITS - AUDIT FIND    CR1347
000250*  970214 TWJ  ADDED OVERFLOW GUARD - DIVERGING RATE WAS LOOPING    CR1388
000260*  970214 TWJ  TO ITERATION CAP EVERY TIME ON BAD INPUT             CR1388
000270*  980930 TWJ  Y2K - CFE-DATE/CFH DATES NOW CCYYMMDD, WERE YYMMDD   CR1562
000280*  981102 TWJ  Y2K - VERIFIED FUNCTION INTEGER-OF-DATE HANDLES      CR1562
000290*  981102 TWJ  CENTURY BOUNDARY OK ON TEST CONTRACT TC-2000A        CR1562
000300*  990108 TWJ  Y2K - SIGNED OFF BY QA, CERT FOR 2000 PROCESSING     CR1571
000310*  000305 BDG  RAISED ITERATION CAP 500 TO 5000 PER ACTRL REQUEST   CR1688
000320*  001117 BDG  RENAMED NEWTON PARAS D1NNN TO D NNNN SERIES WHEN     CR1702
000330*  001117 BDG  STOCK DEDUCTION SERIES WAS RENUMBERED TO MATCH       CR1702
000340*  020814 BDG  CONSOLIDATED OLD NEWTRATE SUBR LOGIC INTO THIS       CR1799
000350*  020814 BDG  PROGRAM - NEWTRATE IS RETIRED, SEE CR1799 CLOSEOUT   CR1799
000360*  050630 MQR  ADDED END-OF-JOB READ/WRITE/ERROR COUNT DISPLAY      CR2041
000370*  091203 MQR  TABLE SIZE RAISED 200 TO 500 ENTRIES - STRUCTURED    CR2289
000380*  091203 MQR  SETTLEMENT CONTRACTS EXCEEDED OLD LIMIT              CR2289
000390*  140521 DHN  NO LOGIC CHANGE - RECERT AFTER COMPILER UPGRADE      CR2612
000400*  150813 RFG  D0000 DID NOT RE-READ AFTER A NON-EMPTY CASH FLOW -  CR2658
000410*  150813 RFG  LOOP DIED ON 2ND CASH FLOW IN THE FILE.  ADDED READ  CR2658
000420*  150814 RFG  D1000 LEFT UNREAD ENTRIES ON THE FILE WHEN A CASH    CR2659
000430*  150814 RFG  FLOW EXCEEDED THE 500-ROW TABLE - DESYNCED THE NEXT  CR2659
000440*  150814 RFG  HEADER READ.  NOW FLUSHES ENTRIES BEFORE BAILING     CR2659
000450*----------------------------------------------------------------         
000460 IDENTIFICATION DIVISION.                                                 
000470*----------------------------------------------------------------         
000480 PROGRAM-ID.    CALC1003.                                                 
000490 AUTHOR.        SANDEEP PRAJAPATI.                                        
000500 INSTALLATION.  LOAN SERVICING - BATCH SYSTEMS.                           
000510 DATE-WRITTEN.  1991-03-11.                                               
000520 DATE-COMPILED.                                                           
000530 SECURITY.      UNCLASSIFIED - INTERNAL BATCH USE ONLY.                   
000540*----------------------------------------------------------------         
000550 ENVIRONMENT DIVISION.                                                    
000560*----------------------------------------------------------------         
000570 CONFIGURATION SECTION.                                                   
000580 SOURCE-COMPUTER.  IBM-370.                                               
000590 OBJECT-COMPUTER.  IBM-370.                                               
000600 SPECIAL-NAMES.                                                           
000610     C01 IS TOP-OF-FORM                                                   
000620     CLASS NUMERIC-SIGN-CLASS IS '+' THRU '-'                             
000630     SWITCH UPSI-0 ON STATUS IS RERUN-FROM-CHECKPOINT                     
000640                    OFF STATUS IS NORMAL-START.                           
000650*                                                                         
000660 INPUT-OUTPUT SECTION.                                                    
000670 FILE-CONTROL.                                                            
000680     SELECT CF-INPUT-FILE ASSIGN TO CFINPUT                               
000690         ORGANIZATION IS LINE SEQUENTIAL                                  
000700         ACCESS IS SEQUENTIAL                                             
000710         FILE STATUS IS WK-CF-INPUT-STATUS.                               
000720*                                                                         
000730     SELECT RR-OUTPUT-FILE ASSIGN TO RFOUTPT                              
000740         ORGANIZATION IS LINE SEQUENTIAL                                  
000750         ACCESS IS SEQUENTIAL                                             
000760         FILE STATUS IS WK-RR-OUTPUT-STATUS.                              
000770*----------------------------------------------------------------         
000780 DATA DIVISION.                                                           
000790*----------------------------------------------------------------         
000800 FILE SECTION.                                                            
000810*                                                                         
000820 FD  CF-INPUT-FILE                                                        
000830     RECORDING MODE IS F                                                  
000840     LABEL RECORDS ARE STANDARD.                                          
000850 COPY CA3HDR.                                                             
000860*                                                                         
000870 FD  RR-OUTPUT-FILE                                                       
000880     RECORDING MODE IS F                                                  
000890     LABEL RECORDS ARE STANDARD.                                          
000900 COPY CA3RES.                                                             
000910*                                                                         
000920 WORKING-STORAGE SECTION.                                                 
000930 COPY CA3WRK.                                                             
000940*----------------------------------------------------------------         
000950 PROCEDURE DIVISION.                                                      
000960*----------------------------------------------------------------         
000970 A0000-MAIN-PROCESS.                                                      
000980*                                                                         
000990     ACCEPT CURRENT-DATE FROM DATE.                                       
001000     ACCEPT CURRENT-TIME FROM TIME.                                       
001010*                                                                         
001020     DISPLAY '**************************************************'.        
001030     DISPLAY '       CALC1003 - EFFECTIVE RATE ENGINE      '.             
001040     DISPLAY 'CALC1003 STARTED DATE = ' CURRENT-MONTH '/'                 
001050             CURRENT-DAY '/' CURRENT-YEAR '  (MM/DD/YY)'.                 
001060     DISPLAY '             TIME = ' CURRENT-HOUR ':'                      
001070             CURRENT-MINUTE ':' CURRENT-SECOND.                           
001080     DISPLAY '**************************************************'.        
001090*                                                                         
001100     PERFORM B0000-OPEN-FILES THRU B0000-EXIT.                            
001110     PERFORM C0000-READ-INPUT-REC THRU C0000-EXIT.                        
001120*                                                                         
001130     PERFORM D0000-PROCESS-CASH-FLOW THRU D0000-EXIT                      
001140         UNTIL WK-CF-INPUT-EOF.                                           
001150*                                                                         
001160     PERFORM Z0000-CLOSE-FILES THRU Z0000-EXIT.                           
001170*                                                                         
001180     STOP RUN.                                                            
001190*                                                                         
001200 A0000-EXIT.                                                              
001210     EXIT.                                                                
001220*----------------------------------------------------------------         
001230 B0000-OPEN-FILES.                                                        
001240*----------------------------------------------------------------         
001250     OPEN INPUT  CF-INPUT-FILE.                                           
001260     IF WK-CF-INPUT-STATUS NOT = '00'                                     
001270         MOVE 'ERROR OPENING CF-INPUT-FILE' TO WK-ERR-MSG                 
001280         MOVE WK-CF-INPUT-STATUS            TO WK-ERR-STATUS              
001290         MOVE 'B0000-OPEN-FILES'            TO WK-ERR-PROC                
001300         PERFORM Y0000-ERR-HANDLING THRU Y0000-EXIT                       
001310     END-IF.                                                              
001320*                                                                         
001330     OPEN OUTPUT RR-OUTPUT-FILE.                                          
001340     IF WK-RR-OUTPUT-STATUS NOT = '00'                                    
001350         MOVE 'ERROR OPENING RR-OUTPUT-FILE' TO WK-ERR-MSG                
001360         MOVE WK-RR-OUTPUT-STATUS            TO WK-ERR-STATUS             
001370         MOVE 'B0000-OPEN-FILES'             TO WK-ERR-PROC               
001380         PERFORM Y0000-ERR-HANDLING THRU Y0000-EXIT                       
001390     END-IF.                                                              
001400*                                                                         
001410 B0000-EXIT.                                                              
001420     EXIT.                                                                
001430*----------------------------------------------------------------         
001440 C0000-READ-INPUT-REC.                                                    
001450*----------------------------------------------------------------         
001460*    READS THE NEXT PHYSICAL RECORD OF EITHER TYPE.  A0000 ONLY           
001470*    CALLS THIS FOR HEADER RECORDS; D1000 CALLS IT AGAIN FOR              
001480*    EACH ENTRY RECORD UNDER THAT HEADER.                                 
001490*                                                                         
001500     READ CF-INPUT-FILE                                                   
001510         AT END                                                           
001520             MOVE 'Y' TO WK-CF-INPUT-EOF-SW                               
001530     END-READ.                                                            
001540*                                                                         
001550     EVALUATE WK-CF-INPUT-STATUS                                          
001560         WHEN '00'                                                        
001570             CONTINUE                                                     
001580         WHEN '10'                                                        
001590             MOVE 'Y' TO WK-CF-INPUT-EOF-SW                               
001600         WHEN OTHER                                                       
001610             MOVE 'CF-INPUT-FILE I/O ERROR ON READ' TO WK-ERR-MSG         
001620             MOVE WK-CF-INPUT-STATUS              TO WK-ERR-STATUS        
001630             MOVE 'C0000-READ-INPUT-REC'          TO WK-ERR-PROC          
001640             PERFORM Y0000-ERR-HANDLING THRU Y0000-EXIT                   
001650     END-EVALUATE.                                                        
001660*                                                                         
001670 C0000-EXIT.                                                              
001680     EXIT.                                                                
001690*----------------------------------------------------------------         
001700 D0000-PROCESS-CASH-FLOW.                                                 
001710*----------------------------------------------------------------         
001720*    ONE PASS OF THIS PARAGRAPH = ONE CASH FLOW = ONE RATE-RESULT.        
001730*    STEPS 1-7 OF THE BATCH FLOW LIVE HERE AND IN THE PARAGRAPHS          
001740*    IT PERFORMS.                                                         
001750*    150813 RFG - BOTH BRANCHES BELOW MUST END BY RE-PRIMING THE          
001760*    NEXT READ (C0000) SO A0000'S LOOP SEES THE NEXT HEADER, NOT          
001770*    THE LAST ENTRY RECORD LEFT IN THE BUFFER.  SEE CR2658.               
001780*                                                                         
001790     IF NOT CFH-IS-HEADER-REC                                             
001800         MOVE 'EXPECTED HEADER REC, GOT OTHER TYPE' TO WK-ERR-MSG         
001810         MOVE CFH-REC-TYPE                        TO WK-ERR-STATUS        
001820         MOVE 'D0000-PROCESS-CASH-FLOW'           TO WK-ERR-PROC          
001830         PERFORM Y0000-ERR-HANDLING THRU Y0000-EXIT                       
001840     END-IF.                                                              
001850*                                                                         
001860     ADD 1 TO WK-HEADER-COUNT.                                            
001870     MOVE CFH-ID             TO WK-CF-ID.                                 
001880     MOVE CFH-ENTRY-COUNT    TO WK-ENTRY-COUNT.                           
001890*                                                                         
001900*    DAY-COUNT FLAG DEFAULTS TO ACTUAL/365 WHEN MISSING OR BAD            
001910*                                                                         
001920     MOVE 'Y' TO WK-VALID-DAY-COUNT-SW.                                   
001930     IF CFH-ACTUAL-365 OR CFH-THIRTY-360                                  
001940         MOVE CFH-DAY-COUNT-FLAG TO WK-DAY-COUNT-FLAG                     
001950     ELSE                                                                 
001960         MOVE 'A' TO WK-DAY-COUNT-FLAG                                    
001970     END-IF.                                                              
001980*                                                                         
001990     IF WK-ENTRY-COUNT = ZERO                                             
002000         MOVE ZERO TO RR-RATE                                             
002010         MOVE WK-CF-ID            TO RR-ID                                
002020         MOVE WK-DAY-COUNT-FLAG   TO RR-DAY-COUNT-FLAG                    
002030         MOVE '1'                 TO RR-STATUS                            
002040         PERFORM E0000-WRITE-RATE-RESULT THRU E0000-EXIT                  
002050         PERFORM C0000-READ-INPUT-REC THRU C0000-EXIT                     
002060     ELSE                                                                 
002070         PERFORM D1000-LOAD-CASH-FLOW-ENTRIES                             
002080             THRU D1000-EXIT                                              
002090         PERFORM D2000-FIND-EFFECTIVE-RATE                                
002100             THRU D2000-EXIT                                              
002110         MOVE WK-CF-ID            TO RR-ID                                
002120         MOVE WK-DAY-COUNT-FLAG   TO RR-DAY-COUNT-FLAG                    
002130         IF WK-ROOT-FOUND                                                 
002140             MOVE WK-RATE-PCT     TO RR-RATE                              
002150             MOVE '0'             TO RR-STATUS                            
002160         ELSE                                                             
002170             MOVE ZERO            TO RR-RATE                              
002180             MOVE '2'             TO RR-STATUS                            
002190             ADD 1 TO WK-ERROR-COUNT                                      
002200         END-IF                                                           
002210         PERFORM E0000-WRITE-RATE-RESULT THRU E0000-EXIT                  
002220         PERFORM C0000-READ-INPUT-REC THRU C0000-EXIT                     
002230     END-IF.                                                              
002240*                                                                         
002250 D0000-EXIT.                                                              
002260     EXIT.                                                                
002270*----------------------------------------------------------------         
002280 D1000-LOAD-CASH-FLOW-ENTRIES.                                            
002290*----------------------------------------------------------------         
002300*    READS WK-ENTRY-COUNT ENTRY RECORDS (ALREADY IN ASCENDING             
002310*    CFE-SEQ/CFE-DATE ORDER PER SPEC - THIS PARAGRAPH DOES NOT            
002320*    SORT) INTO WK-CASH-FLOW-TABLE.  ENTRY 1'S DATE BECOMES THE           
002330*    CASH FLOW'S START DATE.                                              
002340*                                                                         
002350     IF WK-ENTRY-COUNT > 500                                              
002360         MOVE 'CASH FLOW EXCEEDS 500-ENTRY LIMIT'  TO WK-ERR-MSG          
002370         MOVE WK-CF-ID                          TO WK-ERR-STATUS          
002380         MOVE 'D1000-LOAD-CASH-FLOW-ENTRIES'       TO WK-ERR-PROC         
002390         DISPLAY WK-ERR-MSG ' ' WK-ERR-STATUS                             
002400*        150814 RFG - FLUSH THE CFH-ENTRY-COUNT ENTRY RECORDS THAT        
002410*        STILL FOLLOW THIS HEADER SO THE NEXT READ LANDS ON THE           
002420*        NEXT HEADER, NOT A STRANDED ENTRY RECORD.  SEE CR2659.           
002430         PERFORM D1030-FLUSH-ONE-ENTRY THRU D1030-EXIT                    
002440             VARYING WK-ENTRY-SUB FROM 1 BY 1                             
002450                 UNTIL WK-ENTRY-SUB > WK-ENTRY-COUNT                      
002460         MOVE 'N' TO WK-ROOT-FOUND-SW                                     
002470         MOVE 'Y' TO WK-ROOT-FAILED-SW                                    
002480     ELSE                                                                 
002490         PERFORM D1010-READ-ONE-ENTRY THRU D1010-EXIT                     
002500             VARYING WK-ENTRY-SUB FROM 1 BY 1                             
002510                 UNTIL WK-ENTRY-SUB > WK-ENTRY-COUNT                      
002520         MOVE WK-ENTRY-DATE (1) TO WK-START-DATE                          
002530         PERFORM D1020-CALC-ONE-ENTRY-DATES THRU D1020-EXIT               
002540             VARYING WK-ENTRY-SUB FROM 1 BY 1                             
002550                 UNTIL WK-ENTRY-SUB > WK-ENTRY-COUNT                      
002560     END-IF.                                                              
002570*                                                                         
002580 D1000-EXIT.                                                              
002590     EXIT.                                                                
002600*----------------------------------------------------------------         
002610 D1010-READ-ONE-ENTRY.                                                    
002620*----------------------------------------------------------------         
002630     PERFORM C0000-READ-INPUT-REC THRU C0000-EXIT.                        
002640     ADD 1 TO WK-ENTRY-READ-COUNT.                                        
002650     MOVE CFE-DATE   TO WK-ENTRY-DATE (WK-ENTRY-SUB).                     
002660     MOVE CFE-AMOUNT TO WK-ENTRY-AMOUNT (WK-ENTRY-SUB).                   
002670*                                                                         
002680 D1010-EXIT.                                                              
002690     EXIT.                                                                
002700*----------------------------------------------------------------         
002710 D1020-CALC-ONE-ENTRY-DATES.                                              
002720*----------------------------------------------------------------         
002730     MOVE WK-START-DATE                   TO WK-DATE1.                    
002740     MOVE WK-ENTRY-DATE (WK-ENTRY-SUB)    TO WK-DATE2.                    
002750     PERFORM D7000-CALC-DAYS-BETWEEN THRU D7000-EXIT.                     
002760     PERFORM D8000-CALC-MONTHS-BETWEEN THRU D8000-EXIT.                   
002770     MOVE WK-MONTHS-TOTAL TO                                              
002780         WK-ENTRY-MONTHS-FROM-START (WK-ENTRY-SUB).                       
002790*                                                                         
002800 D1020-EXIT.                                                              
002810     EXIT.                                                                
002820*----------------------------------------------------------------         
002830 D1030-FLUSH-ONE-ENTRY.                                                   
002840*----------------------------------------------------------------         
002850*    DISCARDS ONE ENTRY RECORD WITHOUT LOADING IT - USED ONLY WHEN        
002860*    D1000 HAS ALREADY REJECTED THE CASH FLOW FOR EXCEEDING THE           
002870*    500-ROW TABLE.  ADDED PER CR2659.                                    
002880*                                                                         
002890     PERFORM C0000-READ-INPUT-REC THRU C0000-EXIT.                        
002900*                                                                         
002910 D1030-EXIT.                                                              
002920     EXIT.                                                                
002930*----------------------------------------------------------------         
002940 D2000-FIND-EFFECTIVE-RATE.                                               
002950*----------------------------------------------------------------         
002960*    NEWTON-RAPHSON ROOT FINDER (EFFECTIVERATEFROMCASHFLOW /              
002970*    NEWTONROOTFINDER).  STARTS AT X=0, CLAMPS NEGATIVE TRIAL             
002980*    RATES TO ZERO, CAPS AT 5000 ITERATIONS, FAILS ON A ZERO              
002990*    DERIVATIVE OR A TRIAL RATE THAT OUTGROWS ITS WORKING FIELD.          
003000*                                                                         
003010     MOVE 'N' TO WK-ROOT-FOUND-SW.                                        
003020     MOVE 'N' TO WK-ROOT-FAILED-SW.                                       
003030     MOVE ZERO TO WK-TRIAL-RATE.                                          
003040     MOVE 1 TO WK-ITER-COUNT.                                             
003050*                                                                         
003060     PERFORM D2100-NEWTON-ITERATION THRU D2100-EXIT                       
003070         UNTIL WK-ROOT-FOUND OR WK-ROOT-FAILED                            
003080             OR WK-ITER-COUNT > 5000.                                     
003090*                                                                         
003100     IF NOT WK-ROOT-FOUND AND NOT WK-ROOT-FAILED                          
003110         MOVE 'Y' TO WK-ROOT-FAILED-SW                                    
003120     END-IF.                                                              
003130*                                                                         
003140     IF WK-ROOT-FOUND                                                     
003150         COMPUTE WK-RATE-PCT ROUNDED = WK-TRIAL-RATE * 100                
003160     END-IF.                                                              
003170*                                                                         
003180 D2000-EXIT.                                                              
003190     EXIT.                                                                
003200*----------------------------------------------------------------         
003210 D2100-NEWTON-ITERATION.                                                  
003220*----------------------------------------------------------------         
003230     PERFORM D3000-COMPUTE-NPV-SUM THRU D3000-EXIT.                       
003240*                                                                         
003250     IF WK-NPV-SUM < ZERO                                                 
003260         COMPUTE WK-ABS-NPV-SUM = WK-NPV-SUM * -1                         
003270     ELSE                                                                 
003280         MOVE WK-NPV-SUM TO WK-ABS-NPV-SUM                                
003290     END-IF.                                                              
003300*                                                                         
003310     IF WK-ABS-NPV-SUM < 0.00000001                                       
003320         MOVE 'Y' TO WK-ROOT-FOUND-SW                                     
003330     ELSE                                                                 
003340         PERFORM D4000-COMPUTE-NPV-DERIV THRU D4000-EXIT                  
003350         IF WK-NPV-DERIV = ZERO                                           
003360             MOVE 'Y' TO WK-ROOT-FAILED-SW                                
003370         ELSE                                                             
003380             COMPUTE WK-NEWTON-STEP ROUNDED =                             
003390                 WK-NPV-SUM / WK-NPV-DERIV                                
003400             COMPUTE WK-NEXT-TRIAL-RATE =                                 
003410                 WK-TRIAL-RATE - WK-NEWTON-STEP                           
003420             IF WK-NEXT-TRIAL-RATE < ZERO                                 
003430                 MOVE ZERO TO WK-NEXT-TRIAL-RATE                          
003440             END-IF                                                       
003450             IF WK-NEXT-TRIAL-RATE > WK-RATE-MAGNITUDE-MAX                
003460                 MOVE 'Y' TO WK-ROOT-FAILED-SW                            
003470             ELSE                                                         
003480                 MOVE WK-NEXT-TRIAL-RATE TO WK-TRIAL-RATE                 
003490                 ADD 1 TO WK-ITER-COUNT                                   
003500             END-IF                                                       
003510         END-IF                                                           
003520     END-IF.                                                              
003530*                                                                         
003540 D2100-EXIT.                                                              
003550     EXIT.                                                                
003560*----------------------------------------------------------------         
003570 D3000-COMPUTE-NPV-SUM.                                                   
003580*----------------------------------------------------------------         
003590*    PRESENTVALUESUM - NET PRESENT VALUE OF THE WHOLE CASH FLOW           
003600*    AT THE CURRENT TRIAL RATE.  THIS IS THE FUNCTION WHOSE ZERO          
003610*    NEWTON'S METHOD IS SEEKING.                                          
003620*                                                                         
003630     MOVE ZERO TO WK-NPV-SUM.                                             
003640     PERFORM D3010-ADD-ONE-DISCOUNTED-AMT THRU D3010-EXIT                 
003650         VARYING WK-ENTRY-SUB FROM 1 BY 1                                 
003660             UNTIL WK-ENTRY-SUB > WK-ENTRY-COUNT.                         
003670*                                                                         
003680 D3000-EXIT.                                                              
003690     EXIT.                                                                
003700*----------------------------------------------------------------         
003710 D3010-ADD-ONE-DISCOUNTED-AMT.                                            
003720*----------------------------------------------------------------         
003730     PERFORM D5000-DISCOUNT-ONE-PAYMENT THRU D5000-EXIT.                  
003740     ADD WK-DISCOUNT-AMOUNT TO WK-NPV-SUM.                                
003750*                                                                         
003760 D3010-EXIT.                                                              
003770     EXIT.                                                                
003780*----------------------------------------------------------------         
003790 D4000-COMPUTE-NPV-DERIV.                                                 
003800*----------------------------------------------------------------         
003810*    PRESENTVALUEDERIVATIVE - ANALYTIC DERIVATIVE OF THE NPV              
003820*    FUNCTION W.R.T. THE TRIAL RATE, USED ONLY TO DRIVE THE               
003830*    NEWTON STEP.                                                         
003840*                                                                         
003850     MOVE ZERO TO WK-NPV-DERIV.                                           
003860     PERFORM D4010-ADD-ONE-DERIV-TERM THRU D4010-EXIT                     
003870         VARYING WK-ENTRY-SUB FROM 1 BY 1                                 
003880             UNTIL WK-ENTRY-SUB > WK-ENTRY-COUNT.                         
003890*                                                                         
003900 D4000-EXIT.                                                              
003910     EXIT.                                                                
003920*----------------------------------------------------------------         
003930 D4010-ADD-ONE-DERIV-TERM.                                                
003940*----------------------------------------------------------------         
003950     PERFORM D6000-DERIV-ONE-PAYMENT THRU D6000-EXIT.                     
003960     ADD WK-DERIV-TERM TO WK-NPV-DERIV.                                   
003970*                                                                         
003980 D4010-EXIT.                                                              
003990     EXIT.                                                                
004000*----------------------------------------------------------------         
004010 D5000-DISCOUNT-ONE-PAYMENT.                                              
004020*----------------------------------------------------------------         
004030*    DISCOUNTPAYMENT - ONE ENTRY'S AMOUNT, BROUGHT BACK TO THE            
004040*    CASH FLOW START DATE AT THE CURRENT TRIAL RATE.  ACTUAL/365          
004050*    USES DAYS, 30/360 USES WHOLE MONTHS (BOTH PER SPEC).                 
004060*                                                                         
004070     COMPUTE WK-BASE-1-PLUS-X = 1 + WK-TRIAL-RATE.                        
004080*                                                                         
004090     IF WK-DAY-COUNT-FLAG = '3'                                           
004100         COMPUTE WK-EXPONENT ROUNDED =                                    
004110             WK-ENTRY-MONTHS-FROM-START (WK-ENTRY-SUB) / 12.0             
004120     ELSE                                                                 
004130         COMPUTE WK-EXPONENT ROUNDED =                                    
004140             WK-ENTRY-DAYS-FROM-START (WK-ENTRY-SUB) / 365.0              
004150     END-IF.                                                              
004160*                                                                         
004170     COMPUTE WK-LOG-BASE = FUNCTION LOG (WK-BASE-1-PLUS-X).               
004180     COMPUTE WK-POWER-RESULT =                                            
004190         FUNCTION EXP (0 - WK-EXPONENT * WK-LOG-BASE).                    
004200     COMPUTE WK-DISCOUNT-AMOUNT =                                         
004210         WK-ENTRY-AMOUNT (WK-ENTRY-SUB) * WK-POWER-RESULT.                
004220*                                                                         
004230 D5000-EXIT.                                                              
004240     EXIT.                                                                
004250*----------------------------------------------------------------         
004260 D6000-DERIV-ONE-PAYMENT.                                                 
004270*----------------------------------------------------------------         
004280*    DERIVATIVEDISCOUNTPAYMENT - PER-ENTRY DERIVATIVE TERM.  NOTE         
004290*    THE 30/360 BRANCH STILL MULTIPLIES BY DAYS/365, NOT                  
004300*    MONTHS/12 - A QUIRK OF THE ORIGINAL LOGIC PRESERVED AS-IS            
004310*    PER CR1104 REVIEW NOTES, NOT CORRECTED HERE.                         
004320*                                                                         
004330     COMPUTE WK-BASE-1-PLUS-X = 1 + WK-TRIAL-RATE.                        
004340*                                                                         
004350     IF WK-DAY-COUNT-FLAG = '3'                                           
004360         COMPUTE WK-EXPONENT ROUNDED =                                    
004370             (WK-ENTRY-MONTHS-FROM-START (WK-ENTRY-SUB) / 12) + 1         
004380     ELSE                                                                 
004390         COMPUTE WK-EXPONENT ROUNDED =                                    
004400             (WK-ENTRY-DAYS-FROM-START (WK-ENTRY-SUB) / 365.0) + 1        
004410     END-IF.                                                              
004420*                                                                         
004430     COMPUTE WK-LOG-BASE = FUNCTION LOG (WK-BASE-1-PLUS-X).               
004440     COMPUTE WK-POWER-RESULT =                                            
004450         FUNCTION EXP (0 - WK-EXPONENT * WK-LOG-BASE).                    
004460     COMPUTE WK-DERIV-TERM ROUNDED =                                      
004470         WK-ENTRY-AMOUNT (WK-ENTRY-SUB) * WK-POWER-RESULT                 
004480         * (0 - WK-ENTRY-DAYS-FROM-START (WK-ENTRY-SUB) / 365.0).         
004490*                                                                         
004500 D6000-EXIT.                                                              
004510     EXIT.                                                                
004520*----------------------------------------------------------------         
004530 D7000-CALC-DAYS-BETWEEN.                                                 
004540*----------------------------------------------------------------         
004550*    DAYCOUNT - ACTUAL CALENDAR DAYS FROM WK-DATE1 TO WK-DATE2,           
004560*    USING THE STANDARD DATE-INTEGER INTRINSIC SO LEAP YEARS AND          
004570*    THE Y2K CENTURY BOUNDARY TAKES CARE OF ITSELF (SEE CR1562).          
004580*                                                                         
004590     COMPUTE WK-ENTRY-DAYS-FROM-START (WK-ENTRY-SUB) =                    
004600         FUNCTION INTEGER-OF-DATE (WK-DATE2)                              
004610         - FUNCTION INTEGER-OF-DATE (WK-DATE1).                           
004620*                                                                         
004630 D7000-EXIT.                                                              
004640     EXIT.                                                                
004650*----------------------------------------------------------------         
004660 D8000-CALC-MONTHS-BETWEEN.                                               
004670*----------------------------------------------------------------         
004680*    MONTHCOUNT - WHOLE CALENDAR MONTHS FROM WK-DATE1 TO WK-DATE2.        
004690*    MATCHES CHRONOUNIT.MONTHS: A FULL MONTH HAS NOT ELAPSED              
004700*    UNTIL THE DAY-OF-MONTH CATCHES UP, SO JAN 15 TO FEB 20 IS            
004710*    1 MONTH BUT JAN 20 TO FEB 15 IS 0 MONTHS.                            
004720*                                                                         
004730     COMPUTE WK-MONTHS-TOTAL =                                            
004740         (WK-DATE2-CCYY - WK-DATE1-CCYY) * 12                             
004750         + (WK-DATE2-MM - WK-DATE1-MM).                                   
004760     IF WK-DATE2-DD < WK-DATE1-DD                                         
004770         SUBTRACT 1 FROM WK-MONTHS-TOTAL                                  
004780     END-IF.                                                              
004790*                                                                         
004800 D8000-EXIT.                                                              
004810     EXIT.                                                                
004820*----------------------------------------------------------------         
004830 E0000-WRITE-RATE-RESULT.                                                 
004840*----------------------------------------------------------------         
004850     WRITE RR-OUTPUT-RECORD.                                              
004860     IF WK-RR-OUTPUT-STATUS = '00'                                        
004870         ADD 1 TO WK-RESULT-COUNT                                         
004880     ELSE                                                                 
004890         MOVE 'RR-OUTPUT-FILE I/O ERROR ON WRITE' TO WK-ERR-MSG           
004900         MOVE WK-RR-OUTPUT-STATUS                 TO WK-ERR-STATUS        
004910         MOVE 'E0000-WRITE-RATE-RESULT'           TO WK-ERR-PROC          
004920         PERFORM Y0000-ERR-HANDLING THRU Y0000-EXIT                       
004930     END-IF.                                                              
004940*                                                                         
004950 E0000-EXIT.                                                              
004960     EXIT.                                                                
004970*----------------------------------------------------------------         
004980 Y0000-ERR-HANDLING.                                                      
004990*----------------------------------------------------------------         
005000     DISPLAY '****************************************'.                  
005010     DISPLAY '   CALC1003 - I/O ERROR HANDLING REPORT  '.                 
005020     DISPLAY '****************************************'.                  
005030     DISPLAY '  ' WK-ERR-MSG.                                             
005040     DISPLAY '  FILE STATUS: ' WK-ERR-STATUS.                             
005050     DISPLAY '  PARAGRAPH  : ' WK-ERR-PROC.                               
005060     DISPLAY '****************************************'.                  
005070*                                                                         
005080     PERFORM Z0000-CLOSE-FILES THRU Z0000-EXIT.                           
005090     MOVE 16 TO RETURN-CODE.                                              
005100     STOP RUN.                                                            
005110*                                                                         
005120 Y0000-EXIT.                                                              
005130     EXIT.                                                                
005140*----------------------------------------------------------------         
005150 Z0000-CLOSE-FILES.                                                       
005160*----------------------------------------------------------------         
005170*    NO CONTROL TOTALS ARE KEPT ACROSS CASH FLOWS - EACH RATE IS          
005180*    AN INDEPENDENT CALCULATION.  THE ONLY "TOTAL" IS THE RECORD          
005190*    COUNT DISPLAYED HERE (ADDED PER CR2041).                             
005200*                                                                         
005210     CLOSE CF-INPUT-FILE.                                                 
005220     CLOSE RR-OUTPUT-FILE.                                                
005230*                                                                         
005240     MOVE WK-HEADER-COUNT TO WK-COUNT-EDIT.                               
005250     DISPLAY '**************************************************'.        
005260     DISPLAY 'CALC1003 END OF JOB'.                                       
005270     DISPLAY 'CASH FLOW HEADERS READ    : ' WK-COUNT-EDIT.                
005280     MOVE WK-ENTRY-READ-COUNT TO WK-COUNT-EDIT.                           
005290     DISPLAY 'CASH FLOW ENTRIES READ    : ' WK-COUNT-EDIT.                
005300     MOVE WK-RESULT-COUNT TO WK-COUNT-EDIT.                               
005310     DISPLAY 'RATE-RESULT RECORDS WRITE : ' WK-COUNT-EDIT.                
005320     MOVE WK-ERROR-COUNT TO WK-COUNT-EDIT.                                
005330     DISPLAY 'CASH FLOWS WITH NO ROOT   : ' WK-COUNT-EDIT.                
005340     DISPLAY '**************************************************'.        
005350*                                                                         
005360 Z0000-EXIT.                                                              
005370     EXIT.                                                                
