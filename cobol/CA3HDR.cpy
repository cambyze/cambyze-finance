000010*CA3HDR  -  CASH FLOW INPUT RECORD LAYOUT - CALC1003 FAMILY               
000020*----------------------------------------------------------------         
000030*  ONE PHYSICAL RECORD IS EITHER A CASH FLOW HEADER (ONE PER              
000040*  CONTRACT BEING RATED) OR A CASH FLOW ENTRY (ONE PER DATED              
000050*  PAYMENT IN THE CONTRACT).  THE TWO LAYOUTS SHARE THE SAME              
000060*  80-BYTE SLOT AND ARE TOLD APART BY CF-REC-TYPE IN BYTE 1.              
000070*  A HEADER IS ALWAYS FOLLOWED BY EXACTLY CFH-ENTRY-COUNT ENTRY           
000080*  RECORDS BEFORE THE NEXT HEADER (OR END OF FILE).                       
000090*----------------------------------------------------------------         
000100 01  CF-INPUT-RECORD.                                                     
000110     05  CF-REC-TYPE                 PIC X(01).                           
000120     05  FILLER                      PIC X(79).                           
000130*                                                                         
000140*  HEADER RECORD - ONE PER CASH FLOW / LOAN CONTRACT                      
000150*                                                                         
000160 01  CF-HEADER-REC REDEFINES CF-INPUT-RECORD.                             
000170     05  CFH-REC-TYPE                PIC X(01).                           
000180         88  CFH-IS-HEADER-REC            VALUE 'H'.                      
000190     05  CFH-ID                      PIC X(10).                           
000200     05  CFH-DAY-COUNT-FLAG          PIC X(01).                           
000210         88  CFH-ACTUAL-365              VALUE 'A'.                       
000220         88  CFH-THIRTY-360               VALUE '3'.                      
000230     05  CFH-ENTRY-COUNT             PIC 9(04).                           
000240     05  FILLER                      PIC X(64).                           
000250*                                                                         
000260*  ENTRY RECORD - ONE PER DATED PAYMENT, IN CFE-SEQ ORDER.                
000270*  CFE-AMOUNT IS NEGATIVE FOR MONIES ADVANCED (LOAN PRINCIPAL,            
000280*  PURCHASE PRICE) AND POSITIVE FOR MONIES RECEIVED (INSTALMENT,          
000290*  PAYOFF, SALE PROCEEDS).                                                
000300*                                                                         
000310 01  CF-ENTRY-REC REDEFINES CF-INPUT-RECORD.                              
000320     05  CFE-REC-TYPE                PIC X(01).                           
000330         88  CFE-IS-ENTRY-REC             VALUE 'D'.                      
000340     05  CFE-ID                      PIC X(10).                           
000350     05  CFE-SEQ                     PIC 9(04).                           
000360     05  CFE-DATE                    PIC 9(08).                           
000370     05  CFE-AMOUNT                  PIC S9(09)V9(02) COMP-3.             
000380     05  FILLER                      PIC X(51).                           
